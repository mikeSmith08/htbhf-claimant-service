000010*******************************************
000020*                                          *
000030*  Linkage Block For HSPREG01             *
000040*  (Pregnancy-Voucher Entitlement Calc.)  *
000050*******************************************
000060* 07/01/26 vbc - Created - shared by HSPREG01 (callee) and every
000070*                caller (HSCYC010 today) so the parameter shape
000080*                only has to change in one place.
000090* 13/01/26 vbc - Added HSL-Cycle-Duration-Days, needed once the
000100*                second-to-last-cycle mode was added.
000110* 22/01/26 vbc - Two-byte filler added on the end, spare room for
000120*                a fifth mode without every caller's WORKING-STORAGE
000130*                copy of this block having to be resized.
000140  01  HS-Preg-Linkage.
000150*    Which of the four calculator entry points this call is - see 88s.
000160      03  HSL-Preg-Mode             pic x.
000170          88  HSL-Mode-Is-Entitled      value "1".
000180          88  HSL-Mode-Pregnant-In      value "2".
000190          88  HSL-Mode-Pregnant-After   value "3".
000200          88  HSL-Mode-2nd-To-Last      value "4".
000210*    Claimant due date, ccyymmdd, zero/low-values = not pregnant.
000220      03  HSL-Due-Date              pic 9(8).
000230      03  HSL-Cycle-Start-Date      pic 9(8).
000240      03  HSL-Cycle-End-Date        pic 9(8).
000250*    Entitlement date used directly by mode 1 only.
000260      03  HSL-Entitlement-Date      pic 9(8).
000270      03  HSL-Cycle-Duration-Days   pic 9(3)  comp.
000280      03  HSL-Grace-Period-Weeks    pic s9(3) comp.
000290*    Y/N answer returned to the caller.
000300      03  HSL-Result-Flag           pic x.
000310          88  HSL-Result-Yes            value "Y".
000320          88  HSL-Result-No             value "N".
000330*    Y = the call broke the mode-1 precondition (entitlement date
000340*    missing) - a programming error in the caller, not a business case.
000350      03  HSL-Abend-Flag            pic x.
000360          88  HSL-Abend                 value "Y".
000370      03  FILLER                    pic x(2).
000380*
000390
