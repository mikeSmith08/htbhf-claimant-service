000010*******************************************
000020*                                          *
000030*  Record Definition For Claim Extract    *
000040*           File                          *
000050*     Uses HSK-Nino as key (no index -    *
000060*       output extract, written in NINO   *
000070*       arrival order)                    *
000080*******************************************
000090*  File size 32 bytes (25 + filler 7).
000100*
000110* 04/01/26 vbc - Created.
000120*
000130  01  HS-Claim-Record.
000140      03  HSK-Nino               pic x(9).
000150*    Eligibility status - E/N/P/I/R/D, see 88s.
000160      03  HSK-Eligibility-Status pic x.
000170          88  HSK-Elig-Eligible      value "E".
000180          88  HSK-Elig-No-Match      value "N".
000190          88  HSK-Elig-Pending       value "P".
000200          88  HSK-Elig-Ineligible    value "I".
000210          88  HSK-Elig-Error         value "R".
000220          88  HSK-Elig-Duplicate     value "D".
000230*    Derived claim status - N/P/J/E, see 88s.
000240      03  HSK-Claim-Status       pic x.
000250          88  HSK-Stat-New           value "N".
000260          88  HSK-Stat-Pending       value "P".
000270          88  HSK-Stat-Rejected      value "J".
000280          88  HSK-Stat-Error         value "E".
000290*    When the claim status was set - ccyymmddhhmmss.
000300      03  HSK-Status-Timestamp   pic 9(14).
000310      03  filler                 pic x(7).
000320*
000330 
