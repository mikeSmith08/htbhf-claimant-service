000010*******************************************
000020*                                          *
000030*  Record Definition For Claimant Extract *
000040*           File                          *
000050*     No key - read in sequence presented *
000060*******************************************
000070*  File size 38 bytes plus 2 spare = 40.  Nino, both household ids,
000080*  due date and the eligibility code make up the 38 - the 2 spare are
000090*  left over for whatever DWP tack on to the interface next.
000100*
000110* THESE FIELD DEFINITIONS MAY NEED CHANGING
000120*
000130* 04/01/26 vbc - Created for HtBHF nightly extract.
000140* 19/01/26 vbc - Due-Date now all-9s/low-values means not pregnant,
000150*                agreed with DWP as the revised convention.
000160* 22/01/26 vbc - Two-byte filler added on the end, shop standard
000170*                practice of leaving spare bytes past the last
000180*                field DWP have actually confirmed.
000190   01  HS-Claimant-Record.
000200*    National Insurance No - claimant identity key.
000210       03  HSC-Nino                pic x(9).
000220*    DWP/HMRC household identifiers, blank if not matched.
000230       03  HSC-DWP-Household-Id    pic x(10).
000240       03  HSC-HMRC-Household-Id   pic x(10).
000250*    Expected delivery date ccyymmdd, 99999999/low-values = not pregnant.
000260       03  HSC-Due-Date            pic 9(8).
000270*    Upstream eligibility check result code.
000280       03  HSC-Eligibility-Raw     pic x.
000290           88  HSC-Raw-Eligible        value "E".
000300           88  HSC-Raw-No-Match        value "N".
000310           88  HSC-Raw-Pending         value "P".
000320           88  HSC-Raw-Ineligible      value "I".
000330           88  HSC-Raw-Error           value "R".
000340       03  FILLER                  pic x(2).
000350*
000360 
000370 
