000010* * * * * * * * * * * * * * * * * * * * * * * * * * * * * * * * * *
000020*                                                                 *
000030*   HEALTHY START - PAYMENT CYCLE BUILD / RE-EVALUATE RUN         *
000040*   BUILDS THE NEXT PAYMENT CYCLE FOR EACH LIVE CLAIM DUE ONE,    *
000050*   THEN SETS THE PREGNANCY VOUCHER AND SECOND-TO-LAST FLAGS.     *
000060*                                                                 *
000070* * * * * * * * * * * * * * * * * * * * * * * * * * * * * * * * * *
000080   IDENTIFICATION DIVISION.
000090*================================
000100       PROGRAM-ID.        HSCYC010.
000110       AUTHOR.            V B COEN.
000120       INSTALLATION.      APPLEWOOD COMPUTERS.
000130       DATE-WRITTEN.      02/10/89.
000140       DATE-COMPILED.
000150       SECURITY.          CONFIDENTIAL - APPLEWOOD COMPUTERS INTERNAL
000160                           USE ONLY.  NOT TO BE REMOVED FROM SITE.
000170*
000180*    REMARKS.           BUILDS THE NEXT PAYMENT CYCLE FOR EACH LIVE
000190*                        CLAIM WHOSE NEXT-CYCLE-START-DATE HAS COME
000200*                        ROUND, AND MARKS THE CYCLE UP WITH THE
000210*                        PREGNANCY VOUCHER AND SECOND-TO-LAST FLAGS
000220*                        RETURNED BY HSPREG01.  ORIGINALLY THE
000230*                        FAMILY CREDIT ORDER-BOOK CYCLE BUILD RUN.
000240*
000250*    CALLED MODULES.    HSPREG01.  PREGNANCY ENTITLEMENT CALCULATOR.
000260*    FILES USED.        CLAIM-MASTER.       LIVE-CLAIM LOOKUP, I-O.
000270*                        PAYMENT-CYCLE-OUT.  CYCLE EXTRACT, OUTPUT.
000280*                        AUDIT-WORK.         CONTROL-BREAK EVENTS.
000290*                        HSPARAM1.           RUN PARAMETERS, RRN 1.
000300*
000310* CHANGE LOG.
000320* 02/10/89 VBC 8933  CREATED AS FCCYC010 - FAMILY CREDIT ORDER-BOOK
000330*                     CYCLE BUILD, FIXED 8-WEEK CYCLES ONLY.
000340* 17/06/91 JMH 9119  PENDING-EXPIRY SHORT CYCLE ADDED - A CLAIM THAT
000350*                     GOES PENDING-EXPIRY MID-CYCLE GETS A SHORTER
000360*                     CLOSING CYCLE RATHER THAN RUNNING TO FULL TERM.
000370* 04/12/93 VBC 9351  CYCLE DURATIONS MOVED OUT TO THE PARAMETER FILE
000380*                     - WERE 77-LEVEL LITERALS COMPILED IN.
000390* 25/09/96 VBC 9622  PREGNANCY VOUCHER DUE-DATE CARRY-FORWARD ADDED -
000400*                     CALLS THE (THEN) FCPREG01 MODULE PER CYCLE.
000410* 14/12/98 VBC 9866  Y2K REVIEW - CYCLE DATES ALREADY CCYYMMDD VIA
000420*                     FCPREG01, NO CHANGE NEEDED HERE.  SIGNED OFF.
000430* 09/04/05 VBC 0512  MOVED TO OPEN COBOL, NO LOGIC CHANGE.
000440* 17/09/09 VBC 0925  CALL TARGET RENAMED FCPREG01 -> GENERIC NAME
000450*                     FOR THE SURESTART MATERNITY GRANT RE-USE.
000460* 05/01/26 VBC HS007 RE-PURPOSED AS HSCYC010 FOR HEALTHY START.  CALL
000470*                     TARGET NOW HSPREG01.  ADDED CARD-ISSUED-FLAG
000480*                     SET-ON-FIRST-CYCLE AND SECOND-TO-LAST AUDIT.
000490* 12/01/26 VBC HS013 SECOND-TO-LAST-FLAG PASSED THROUGH TO THE CYCLE
000500*                     RECORD, WAS BEING COMPUTED AND THROWN AWAY.
000510*
000520   ENVIRONMENT DIVISION.
000530*================================
000540       CONFIGURATION SECTION.
000550       SOURCE-COMPUTER.   IBM-4381.
000560       OBJECT-COMPUTER.   IBM-4381.
000570       SPECIAL-NAMES.     C01 IS TOP-OF-FORM
000580                           UPSI-0 ON  STATUS IS HS-Test-Mode-On
000590                           UPSI-0 OFF STATUS IS HS-Test-Mode-Off.
000600*
000610       INPUT-OUTPUT SECTION.
000620       FILE-CONTROL.
000630           SELECT  CLAIM-MASTER      ASSIGN TO "CLAIM-MASTER"
000640                   ORGANIZATION IS INDEXED
000650                   ACCESS MODE   IS DYNAMIC
000660                   RECORD KEY    IS HSM-Nino
000670                   FILE STATUS   IS WS-Master-Status.
000680           SELECT  PAYMENT-CYCLE-OUT ASSIGN TO "PAYMENT-CYCLE-OUT"
000690                   ORGANIZATION IS SEQUENTIAL
000700                   FILE STATUS   IS WS-Cycle-Out-Status.
000710           SELECT  AUDIT-WORK        ASSIGN TO "AUDIT-WORK"
000720                   ORGANIZATION IS SEQUENTIAL
000730                   FILE STATUS   IS WS-Audit-Status.
000740           SELECT  HSPARAM1          ASSIGN TO "HSPARAM1"
000750                   ORGANIZATION IS RELATIVE
000760                   ACCESS MODE   IS RANDOM
000770                   RELATIVE KEY  IS WS-Param-Rrn
000780                   FILE STATUS   IS WS-Param-Status.
000790*
000800   DATA DIVISION.
000810*================================
000820       FILE SECTION.
000830*
000840       FD  CLAIM-MASTER
000850           LABEL RECORDS ARE STANDARD
000860           RECORD CONTAINS 60 CHARACTERS.
000870       COPY "HSCLMAST.COB".
000880*
000890       FD  PAYMENT-CYCLE-OUT
000900           LABEL RECORDS ARE STANDARD
000910           RECORD CONTAINS 42 CHARACTERS.
000920       COPY "HSCYCLE.COB".
000930*
000940       FD  AUDIT-WORK
000950           LABEL RECORDS ARE STANDARD
000960           RECORD CONTAINS 35 CHARACTERS.
000970       COPY "HSAUDIT.COB".
000980*
000990       FD  HSPARAM1
001000           LABEL RECORDS ARE STANDARD
001010           RECORD CONTAINS 40 CHARACTERS.
001020       COPY "HSPARAM1.COB".
001030*
001040       WORKING-STORAGE SECTION.
001050*
001060       77  WS-Rec-Cnt              PIC 9(7)     COMP.
001070       77  WS-Cycle-Cnt            PIC 9(7)     COMP.
001080       77  WS-Error-Cnt            PIC 9(5)     COMP.
001090       77  WS-Param-Rrn            PIC 9(4)     COMP  VALUE 1.
001100       77  WS-Duration-To-Use      PIC 9(3)     COMP.
001110*
001120       01  WS-File-Statuses.
001130           03  WS-Master-Status        PIC XX.
001140               88  WS-Master-Ok            VALUE "00".
001150               88  WS-Master-Eof           VALUE "10".
001160           03  WS-Cycle-Out-Status     PIC XX.
001170               88  WS-Cycle-Out-Ok         VALUE "00".
001180           03  WS-Audit-Status         PIC XX.
001190               88  WS-Audit-Ok             VALUE "00".
001200           03  WS-Param-Status         PIC XX.
001210               88  WS-Param-Ok             VALUE "00".
001220           03  FILLER                  PIC X(10).
001230*
001240       01  WS-Switches.
001250           03  WS-Master-Eof-Sw        PIC X  VALUE "N".
001260               88  WS-No-More-Masters     VALUE "Y".
001270           03  HS-Test-Mode-On         PIC X.
001280           03  HS-Test-Mode-Off        PIC X.
001290           03  FILLER                  PIC X(10).
001300*
001310*    START DATE OF THE CYCLE ABOUT TO BE BUILT, KEPT SEPARATE FROM
001320*    THE MASTER RECORD SO THE MASTER'S OWN NEXT-CYCLE-START-DATE CAN
001330*    BE ADVANCED WITHOUT LOSING THE VALUE THIS RUN NEEDS.
001340       01  WS-Build-Date.
001350           03  WS-Build-Year           PIC 9(4).
001360           03  WS-Build-Month          PIC 99.
001370           03  WS-Build-Day            PIC 99.
001380       01  WS-Build-Date9  REDEFINES WS-Build-Date
001390                               PIC 9(8).
001400*
001410*    COMPUTED END-OF-CYCLE DATE, AND THE SAME VIEW USED TO ADVANCE
001420*    HSM-NEXT-CYCLE-START-DATE FOR THE FOLLOWING RUN (END-DATE + 1).
001430       01  WS-End-Date.
001440           03  WS-End-Year             PIC 9(4).
001450           03  WS-End-Month            PIC 99.
001460           03  WS-End-Day              PIC 99.
001470       01  WS-End-Date9  REDEFINES WS-End-Date
001480                               PIC 9(8).
001490*
001500*    DAYS-IN-MONTH TABLE FOR THE ONE-DAY-AT-A-TIME ADD ROUTINE -
001510*    SAME PATTERN AS HSPREG01, KEPT LOCAL SO THIS PROGRAM DOES NOT
001520*    NEED TO BE LINK-EDITED WITH IT JUST FOR A DATE BUMP.
001530       01  WS-Month-Days-Table.
001540           03  FILLER   PIC 9(2)  VALUE 31.
001550           03  FILLER   PIC 9(2)  VALUE 28.
001560           03  FILLER   PIC 9(2)  VALUE 31.
001570           03  FILLER   PIC 9(2)  VALUE 30.
001580           03  FILLER   PIC 9(2)  VALUE 31.
001590           03  FILLER   PIC 9(2)  VALUE 30.
001600           03  FILLER   PIC 9(2)  VALUE 31.
001610           03  FILLER   PIC 9(2)  VALUE 31.
001620           03  FILLER   PIC 9(2)  VALUE 30.
001630           03  FILLER   PIC 9(2)  VALUE 31.
001640           03  FILLER   PIC 9(2)  VALUE 30.
001650           03  FILLER   PIC 9(2)  VALUE 31.
001660       01  WS-Month-Days-Redefined  REDEFINES WS-Month-Days-Table.
001670           03  WS-Month-Days           PIC 9(2)  OCCURS 12 TIMES.
001680*
001690       77  WS-Day-Counter           PIC 9(5)     COMP.
001700       77  WS-Leap-Remainder        PIC 9(5)     COMP.
001710       77  WS-Loop-Limit            PIC 9(5)     COMP.
001720       77  WS-Leap-Year-Sw          PIC X        VALUE "N".
001730           88  WS-Is-Leap-Year          VALUE "Y".
001740*
001750       01  Error-Messages.
001760           03  HS011   PIC X(35) VALUE "HS011 PAYMENT CYCLE WRITE ERROR - ".
001770           03  HS012   PIC X(35) VALUE "HS012 CLAIM MASTER REWRITE ERROR - ".
001780           03  FILLER  PIC X(10).
001790*
001800*    HSPREG01 CALL PARAMETERS - THIS PROGRAM OWNS THE STORAGE, THE
001810*    CALLEE'S OWN COPY OF HSPREGL.COB IS ITS LINKAGE-SECTION VIEW OF
001820*    THE SAME LAYOUT.
001830       COPY "HSPREGL.COB".
001840*
001850       LINKAGE SECTION.
001860*
001870       COPY "HSCALL.COB".
001880*
001890   PROCEDURE DIVISION USING HS-Calling-Data.
001900*================================
001910*
001920   BB000-MAIN SECTION.
001930*
001940       MOVE     ZERO  TO  WS-Rec-Cnt  WS-Cycle-Cnt  WS-Error-Cnt.
001950       MOVE     ZERO  TO  HS-Term-Code.
001960       PERFORM  BB010-OPEN-FILES     THRU  BB010-EXIT.
001970       PERFORM  BB020-BUILD-CYCLES   THRU  BB020-EXIT
001980                UNTIL  WS-No-More-Masters.
001990       PERFORM  BB080-CLOSE-FILES    THRU  BB080-EXIT.
002000       GOBACK.
002010*
002020   BB000-EXIT.
002030       EXIT     SECTION.
002040*
002050   BB010-OPEN-FILES SECTION.
002060*
002070       OPEN     I-O     CLAIM-MASTER.
002080       OPEN     OUTPUT  PAYMENT-CYCLE-OUT.
002090       OPEN     OUTPUT  AUDIT-WORK.
002100       OPEN     INPUT   HSPARAM1.
002110       IF       NOT WS-Param-Ok
002120                MOVE  56   TO  HSP-Cycle-Duration-Days
002130                MOVE  28   TO  HSP-Pending-Expiry-Days
002140                MOVE  12   TO  HSP-Pregnancy-Grace-Period-Weeks
002150       ELSE
002160                READ  HSPARAM1
002170                IF    NOT WS-Param-Ok
002180                      MOVE  56  TO  HSP-Cycle-Duration-Days
002190                      MOVE  28  TO  HSP-Pending-Expiry-Days
002200                      MOVE  12  TO  HSP-Pregnancy-Grace-Period-Weeks
002210                END-IF.
002220       CLOSE    HSPARAM1.
002230       MOVE     LOW-VALUES  TO  HSM-Nino.
002240       START    CLAIM-MASTER  KEY  NOT LESS THAN  HSM-Nino
002250                INVALID KEY
002260                    MOVE  "Y"  TO  WS-Master-Eof-Sw.
002270*
002280   BB010-EXIT.
002290       EXIT     SECTION.
002300*
002310*    ONE MASTER RECORD AT A TIME - BUILD A CYCLE ONLY WHEN THE CLAIM
002320*    IS LIVE AND ITS NEXT-CYCLE-START-DATE HAS ACTUALLY COME ROUND
002330*    (I.E. IS NOT ZERO - A CLAIM AWAITING ITS FIRST CARD IS SKIPPED
002340*    HERE - CARD ISSUING IS A SEPARATE RUN, NOT BUILT IN THIS ONE).
002350   BB020-BUILD-CYCLES SECTION.
002360*
002370       READ     CLAIM-MASTER  NEXT RECORD
002380                AT END
002390                    MOVE  "Y"  TO  WS-Master-Eof-Sw
002400                    GO TO BB020-EXIT.
002410       IF       NOT WS-Master-Ok
002420                GO TO BB020-EXIT.
002430       ADD      1  TO  WS-Rec-Cnt.
002440       IF       NOT HSM-Stat-Live
002450                GO TO BB020-EXIT.
002460       IF       HSM-Next-Cycle-Start-Date = ZERO
002470                GO TO BB020-EXIT.
002480*
002490       MOVE     HSM-Next-Cycle-Start-Date  TO  WS-Build-Date9.
002500       PERFORM  BB030-COMPUTE-END-DATE     THRU  BB030-EXIT.
002510       PERFORM  BB040-SET-CYCLE-DUE-DATE   THRU  BB040-EXIT.
002520       PERFORM  BB060-SET-VOUCHER-FLAGS    THRU  BB060-EXIT.
002530       PERFORM  BB070-SET-2ND-TO-LAST      THRU  BB070-EXIT.
002540       PERFORM  BB050-WRITE-CYCLE          THRU  BB050-EXIT.
002550       PERFORM  BB090-ADVANCE-MASTER       THRU  BB090-EXIT.
002560*
002570   BB020-EXIT.
002580       EXIT     SECTION.
002590*
002600*    ORDINARY DURATION UNLESS THE CLAIM HAS JUST BECOME PENDING-
002610*    EXPIRY, IN WHICH CASE THE SHORTER CLOSING-CYCLE DURATION RUNS.
002620   BB030-COMPUTE-END-DATE SECTION.
002630*
002640       IF       HSM-Stat-Pending-Expiry
002650                MOVE  HSP-Pending-Expiry-Days  TO  WS-Duration-To-Use
002660       ELSE
002670                MOVE  HSP-Cycle-Duration-Days  TO  WS-Duration-To-Use.
002680*
002690       MOVE     WS-Build-Date9   TO  WS-End-Date9.
002700       COMPUTE  WS-Day-Counter = WS-Duration-To-Use - 1.
002710       MOVE     WS-Day-Counter   TO  WS-Loop-Limit.
002720       PERFORM  BB910-BUMP-ONE-DAY  THRU  BB910-EXIT
002730                WS-Loop-Limit  TIMES.
002740*
002750   BB030-EXIT.
002760       EXIT     SECTION.
002770*
002780*    CYCLE DUE DATE CARRIES THE CLAIMANT'S DUE DATE ONLY IF STILL
002790*    ENTITLED TO A PREGNANCY VOUCHER AT THIS CYCLE'S START DATE -
002800*    RE-EVALUATED EVERY TIME A CYCLE IS BUILT, NOT JUST ONCE.
002810   BB040-SET-CYCLE-DUE-DATE SECTION.
002820*
002830       MOVE     "1"                  TO  HSL-Preg-Mode.
002840       MOVE     HSM-Due-Date         TO  HSL-Due-Date.
002850       MOVE     WS-Build-Date9       TO  HSL-Entitlement-Date.
002860       MOVE     HSP-Pregnancy-Grace-Period-Weeks TO HSL-Grace-Period-Weeks.
002870       CALL     "HSPREG01"  USING  HS-Preg-Linkage.
002880       IF       HSL-Result-Yes
002890                MOVE  HSM-Due-Date  TO  HSY-Due-Date
002900       ELSE
002910                MOVE  ZERO          TO  HSY-Due-Date.
002920*
002930   BB040-EXIT.
002940       EXIT     SECTION.
002950*
002960   BB050-WRITE-CYCLE SECTION.
002970*
002980*    HSY-PREGNANCY-VOUCHER-FLAG AND HSY-SECOND-TO-LAST-FLAG ARE SET
002990*    BY BB060/BB070 BEFORE THIS PARAGRAPH RUNS - SEE THE PERFORM
003000*    ORDER IN BB020.
003010       MOVE     HSM-Nino          TO  HSY-Nino.
003020       MOVE     WS-Build-Date9    TO  HSY-Start-Date.
003030       MOVE     WS-End-Date9      TO  HSY-End-Date.
003040       MOVE     "N"               TO  HSY-Status.
003050       WRITE    HS-Payment-Cycle-Record
003060                INVALID KEY
003070                    DISPLAY  HS011  WS-Cycle-Out-Status
003080                    ADD  1  TO  WS-Error-Cnt.
003090       ADD      1  TO  WS-Cycle-Cnt.
003100*
003110   BB050-EXIT.
003120       EXIT     SECTION.
003130*
003140*    MODE 2 - CLAIMANT-IS-PREGNANT-IN-CYCLE, VIA HSPREG01.
003150   BB060-SET-VOUCHER-FLAGS SECTION.
003160*
003170       MOVE     "2"                  TO  HSL-Preg-Mode.
003180       MOVE     HSM-Due-Date         TO  HSL-Due-Date.
003190       MOVE     WS-Build-Date9       TO  HSL-Cycle-Start-Date.
003200       MOVE     WS-End-Date9         TO  HSL-Cycle-End-Date.
003210       MOVE     HSP-Pregnancy-Grace-Period-Weeks TO HSL-Grace-Period-Weeks.
003220       CALL     "HSPREG01"  USING  HS-Preg-Linkage.
003230       IF       HSL-Result-Yes
003240                MOVE  "Y"  TO  HSY-Pregnancy-Voucher-Flag
003250       ELSE
003260                MOVE  "N"  TO  HSY-Pregnancy-Voucher-Flag.
003270*
003280   BB060-EXIT.
003290       EXIT     SECTION.
003300*
003310*    MODE 4 - SECOND-TO-LAST-CYCLE-WITH-PREGNANCY-VOUCHERS, VIA
003320*    HSPREG01 - NEEDS THE ORDINARY CYCLE DURATION, NOT THE PENDING-
003330*    EXPIRY ONE, EVEN IF THIS CYCLE ITSELF IS A SHORT CLOSING CYCLE.
003340   BB070-SET-2ND-TO-LAST SECTION.
003350*
003360       MOVE     "4"                      TO  HSL-Preg-Mode.
003370       MOVE     HSM-Due-Date             TO  HSL-Due-Date.
003380       MOVE     WS-Build-Date9           TO  HSL-Cycle-Start-Date.
003390       MOVE     WS-End-Date9             TO  HSL-Cycle-End-Date.
003400       MOVE     HSP-Cycle-Duration-Days  TO  HSL-Cycle-Duration-Days.
003410       MOVE     HSP-Pregnancy-Grace-Period-Weeks TO HSL-Grace-Period-Weeks.
003420       CALL     "HSPREG01"  USING  HS-Preg-Linkage.
003430       IF       HSL-Result-Yes
003440                MOVE  "Y"  TO  HSY-Second-To-Last-Flag
003450       ELSE
003460                MOVE  "N"  TO  HSY-Second-To-Last-Flag.
003470*
003480   BB070-EXIT.
003490       EXIT     SECTION.
003500*
003510*    ADVANCES THE MASTER'S NEXT-CYCLE-START-DATE TO END-DATE + 1 AND
003520*    SETS THE CARD-ISSUED FLAG ON FIRST CYCLE, THEN REWRITES.
003530   BB090-ADVANCE-MASTER SECTION.
003540*
003550       IF       NOT HSM-Card-Issued
003560                MOVE  "Y"  TO  HSM-Card-Issued-Flag
003570                PERFORM  BB095-AUDIT-NEW-CARD  THRU  BB095-EXIT.
003580*
003590       MOVE     WS-End-Date9  TO  WS-Build-Date9.
003600       MOVE     1             TO  WS-Loop-Limit.
003610       PERFORM  BB910-BUMP-ONE-DAY  THRU  BB910-EXIT
003620                WS-Loop-Limit  TIMES.
003630       MOVE     WS-Build-Date9  TO  HSM-Next-Cycle-Start-Date.
003640*
003650       REWRITE  HS-Claim-Master-Record
003660                INVALID KEY
003670                    DISPLAY  HS012  WS-Master-Status
003680                    ADD  1  TO  WS-Error-Cnt.
003690*
003700   BB090-EXIT.
003710       EXIT     SECTION.
003720*
003730   BB095-AUDIT-NEW-CARD SECTION.
003740*
003750       MOVE     SPACES         TO  HS-Audit-Event-Record.
003760       MOVE     HSM-Nino       TO  HSA-Nino.
003770       MOVE     "NEW-CARD    " TO  HSA-Event-Type.
003780       MOVE     ZERO           TO  HSA-Entitlement-Pence
003790                                   HSA-Payment-Pence
003800                                   HSA-Balance-Pence.
003810       WRITE    HS-Audit-Event-Record.
003820*
003830   BB095-EXIT.
003840       EXIT     SECTION.
003850*
003860*    ONE-DAY-AT-A-TIME DATE BUMP, SAME PATTERN AS HSPREG01 - SEE
003870*    THAT PROGRAM'S CHANGE LOG UNDER 9702/9866 FOR WHY IT IS DONE
003880*    THIS WAY RATHER THAN WITH A JULIAN CONVERSION.
003890   BB910-BUMP-ONE-DAY SECTION.
003900*
003910       PERFORM  BB920-SET-LEAP-YEAR-SW  THRU  BB920-EXIT.
003920       ADD      1  TO  WS-End-Day.
003930       IF       WS-Is-Leap-Year AND WS-End-Month = 2
003940                IF     WS-End-Day > 29
003950                       MOVE  1  TO  WS-End-Day
003960                       ADD   1  TO  WS-End-Month
003970                END-IF
003980       ELSE
003990                IF     WS-End-Day > WS-Month-Days (WS-End-Month)
004000                       MOVE  1  TO  WS-End-Day
004010                       ADD   1  TO  WS-End-Month
004020                END-IF.
004030       IF       WS-End-Month > 12
004040                MOVE  1  TO  WS-End-Month
004050                ADD   1  TO  WS-End-Year.
004060       MOVE     WS-End-Date9  TO  WS-Build-Date9.
004070*
004080   BB910-EXIT.
004090       EXIT     SECTION.
004100*
004110   BB920-SET-LEAP-YEAR-SW SECTION.
004120*
004130       MOVE     "N"  TO  WS-Leap-Year-Sw.
004140       DIVIDE   WS-End-Year  BY  4    GIVING  WS-Day-Counter
004150                                      REMAINDER  WS-Leap-Remainder.
004160       IF       WS-Leap-Remainder = ZERO
004170                MOVE  "Y"  TO  WS-Leap-Year-Sw
004180                DIVIDE  WS-End-Year  BY  100  GIVING  WS-Day-Counter
004190                                      REMAINDER  WS-Leap-Remainder
004200                IF      WS-Leap-Remainder = ZERO
004210                        MOVE  "N"  TO  WS-Leap-Year-Sw
004220                        DIVIDE  WS-End-Year  BY  400  GIVING
004230                                      WS-Day-Counter
004240                                      REMAINDER  WS-Leap-Remainder
004250                        IF      WS-Leap-Remainder = ZERO
004260                                MOVE  "Y"  TO  WS-Leap-Year-Sw
004270                        END-IF
004280                END-IF.
004290*
004300   BB920-EXIT.
004310       EXIT     SECTION.
004320*
004330   BB080-CLOSE-FILES SECTION.
004340*
004350       CLOSE    CLAIM-MASTER.
004360       CLOSE    PAYMENT-CYCLE-OUT.
004370       CLOSE    AUDIT-WORK.
004380       DISPLAY  "HSCYC010 - MASTERS SCANNED  " WS-Rec-Cnt.
004390       DISPLAY  "HSCYC010 - CYCLES BUILT     " WS-Cycle-Cnt.
004400       DISPLAY  "HSCYC010 - ERRORS           " WS-Error-Cnt.
004410       IF       WS-Error-Cnt  >  ZERO
004420                MOVE  4  TO  HS-Term-Code.
004430*
004440   BB080-EXIT.
004450       EXIT     SECTION.
004460  
004470  
004480  
004490 
