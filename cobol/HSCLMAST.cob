000010*******************************************
000020*                                          *
000030*  Record Definition For Claim Master     *
000040*              File                       *
000050*     Uses HSM-Nino         as  key       *
000060*******************************************
000070*  File size 60 bytes.
000080*
000090* THESE FIELD DEFINITIONS MAY NEED CHANGING
000100*
000110* 04/01/26 vbc - Created - live-claim lookup, re-hosted here as an
000120*                indexed file keyed on NINO so HSCLM010 and HSCYC010
000130*                can both get at it.
000140* 11/01/26 vbc - Added Next-Cycle-Start/Card-Issued/Pending-Expiry so
000150*                the same record drives cycle construction, not just
000160*                the duplicate check.
000170*
000180  01  HS-Claim-Master-Record.
000190      03  HSM-Nino                    pic x(9).
000200*    Eligibility status - E N P I R D, see 88s.
000210      03  HSM-Eligibility-Status      pic x.
000220          88  HSM-Elig-Eligible           value "E".
000230          88  HSM-Elig-No-Match           value "N".
000240          88  HSM-Elig-Pending            value "P".
000250          88  HSM-Elig-Ineligible         value "I".
000260          88  HSM-Elig-Error              value "R".
000270          88  HSM-Elig-Duplicate          value "D".
000280*    Claim status - N A P X J E, see 88s.  HSM-Stat-Live is the
000290*    "live claim" test used by the duplicate-NINO check.
000300      03  HSM-Claim-Status            pic x.
000310          88  HSM-Stat-New                value "N".
000320          88  HSM-Stat-Active             value "A".
000330          88  HSM-Stat-Pending            value "P".
000340          88  HSM-Stat-Pending-Expiry     value "X".
000350          88  HSM-Stat-Rejected           value "J".
000360          88  HSM-Stat-Error              value "E".
000370          88  HSM-Stat-Live               value "N" "A" "P" "X".
000380*    When the claim status was last set - ccyymmddhhmmss.
000390      03  HSM-Status-Timestamp        pic 9(14).
000400*    Claimant's due date carried on the master, ccyymmdd, zero=none.
000410      03  HSM-Due-Date                pic 9(8).
000420*    Next cycle-build date, ccyymmdd, zero = no cycle pending.
000430      03  HSM-Next-Cycle-Start-Date   pic 9(8).
000440*    Y once the first cycle/card has been built for this claim.
000450      03  HSM-Card-Issued-Flag        pic x.
000460          88  HSM-Card-Issued             value "Y".
000470          88  HSM-Card-Not-Issued         value "N".
000480      03  filler                      pic x(18).
000490*
000500 
