000010*******************************************
000020*                                          *
000030*  Record Definition For Audit Work       *
000040*              File                       *
000050*     No key - written/read in event order*
000060*******************************************
000070*  File size 9 + 12 + 4 + 4 + 4 + 2 = 35 display/packed bytes.
000080*
000090* 06/01/26 vbc - Created - one row per control-break event, built by
000100*                HSCLM010 (NEW-CLAIM) and HSCYC010 (NEW-CARD), then
000110*                read back by HSAUD010 to drive the printed report.
000120*                MAKE-PAYMENT and BALANCE-HIGH types are carried by
000130*                the same layout for whatever feeds those events
000140*                downstream - not produced by this run.
000141* 22/01/26 vbc - Two-byte filler added on the end, room for a fifth
000142*                event type's indicator byte if one is ever needed.
000150  01  HS-Audit-Event-Record.
000160      03  HSA-Nino                    pic x(9).
000170      03  HSA-Event-Type              pic x(12).
000180          88  HSA-Evt-New-Claim           value "NEW-CLAIM   ".
000190          88  HSA-Evt-New-Card            value "NEW-CARD    ".
000200          88  HSA-Evt-Make-Payment        value "MAKE-PAYMENT".
000210          88  HSA-Evt-Balance-High        value "BALANCE-HIGH".
000220      03  HSA-Entitlement-Pence       pic s9(7)    comp-3.
000230      03  HSA-Payment-Pence           pic s9(7)    comp-3.
000240      03  HSA-Balance-Pence           pic s9(7)    comp-3.
000250      03  FILLER                      pic x(2).
000260*
000270
