000010* * * * * * * * * * * * * * * * * * * * * * * * * * * * * * * * * *
000020*                                                                 *
000030*   HEALTHY START - CLAIM ELIGIBILITY / STATUS DETERMINATION      *
000040*   NIGHTLY RUN - READS THE CLAIMANT EXTRACT, WRITES THE CLAIM    *
000050*   MASTER AND THE CLAIM EXTRACT, LOGS AUDIT EVENTS.              *
000060*                                                                 *
000070* * * * * * * * * * * * * * * * * * * * * * * * * * * * * * * * * *
000080   IDENTIFICATION DIVISION.
000090*================================
000100       PROGRAM-ID.        HSCLM010.
000110       AUTHOR.            V B COEN.
000120       INSTALLATION.      APPLEWOOD COMPUTERS.
000130       DATE-WRITTEN.      21/05/88.
000140       DATE-COMPILED.
000150       SECURITY.          CONFIDENTIAL - APPLEWOOD COMPUTERS INTERNAL
000160                           USE ONLY.  NOT TO BE REMOVED FROM SITE.
000170*
000180*    REMARKS.           DETERMINES ELIGIBILITY STATUS AND CLAIM
000190*                        STATUS FOR EACH CLAIMANT PRESENTED ON THE
000200*                        NIGHTLY EXTRACT.  ORIGINALLY THE FAMILY
000210*                        CREDIT NEW-CLAIM VETTING RUN (FCCLM010),
000220*                        RE-PURPOSED FOR HEALTHY START IN 2026.
000230*
000240*    CALLED MODULES.    NONE.
000250*    FILES USED.        CLAIMANT-IN.   NIGHTLY CLAIMANT EXTRACT.
000260*                        CLAIM-MASTER.  LIVE-CLAIM LOOKUP, INDEXED.
000270*                        CLAIM-OUT.     CLAIM DECISION EXTRACT.
000280*                        AUDIT-WORK.    CONTROL-BREAK EVENT FILE.
000290*                        HSPARAM1.      RUN PARAMETERS, RRN 1.
000300*
000310* CHANGE LOG.
000320* 21/05/88 VBC 8811  CREATED AS FCCLM010 - FAMILY CREDIT NEW CLAIM
000330*                     VETTING, ELIGIBILITY STATUS ONLY (NO CLAIM
000340*                     STATUS MAP YET - THAT CAME IN 9002).
000350* 14/02/90 VBC 9002  ADDED CLAIM STATUS MAP AND THE OUTPUT EXTRACT -
000360*                     PREVIOUSLY THE MASTER FILE UPDATE WAS THE ONLY
000370*                     OUTPUT, DOWNSTREAM JOBS HAD TO RE-READ IT.
000380* 08/08/92 RJT 9244  DUPLICATE-NINO CHECK ADDED AGAINST LIVE CLAIMS
000390*                     ONLY - PREVIOUSLY TESTED FOR *ANY* MASTER
000400*                     RECORD, WHICH WRONGLY BLOCKED RE-CLAIMS AFTER
000410*                     A REJECTION.
000420* 30/03/95 VBC 9506  CLAIM-STATUS-TIMESTAMP WIDENED TO CCYYMMDDHHMMSS,
000430*                     WAS HHMMSS ONLY - COULDN'T TELL WHICH RUN.
000440* 19/11/98 VBC 9871  Y2K REVIEW - ALL WORKING DATES ALREADY CARRY
000450*                     CENTURY, NINO KEY UNAFFECTED.  SIGNED OFF.
000460* 22/06/04 VBC 0417  MOVED TO OPEN COBOL, NO LOGIC CHANGE.
000470* 11/03/12 VBC 1209  RENAMED FCCLM010 FOR RE-USE ACROSS THE MEANS-
000480*                     TESTED BENEFIT SUITE - PARAGRAPH NAMES ONLY.
000490* 04/01/26 VBC HS002 RE-PURPOSED AS HSCLM010 FOR HEALTHY START.
000500*                     ELIGIBILITY CODES AND CLAIM STATUS MAP REPLACED
000510*                     WITH THE HTBHF TABLE (SEE AA040).  MASTER
000520*                     RECORD NOW ALSO CARRIES THE CARD-ISSUED FLAG
000530*                     AND NEXT-CYCLE-START-DATE FOR HSCYC010 TO USE.
000540* 10/01/26 VBC HS006 ADDED AA090 ERROR PATH - AN UNEXPECTED MASTER
000550*                     FILE STATUS NOW WRITES AN ERROR CLAIM RECORD
000560*                     RATHER THAN ABORTING THE WHOLE RUN.
000570* 23/01/26 VBC HS015 AA050 WAS WRITING THE CLAIM EXTRACT RECORD BEFORE
000580*                     THE MASTER WRITE/REWRITE, SO A MASTER I/O FAILURE
000590*                     CAUGHT BY AA090 NEVER MADE IT ONTO THE EXTRACT -
000600*                     DOWNSTREAM SAW THE ORIGINAL STATUS, NOT ERROR/
000610*                     ERROR.  MASTER UPDATE NOW RUNS FIRST.
000620*
000630   ENVIRONMENT DIVISION.
000640*================================
000650       CONFIGURATION SECTION.
000660       SOURCE-COMPUTER.   IBM-4381.
000670       OBJECT-COMPUTER.   IBM-4381.
000680       SPECIAL-NAMES.     C01 IS TOP-OF-FORM
000690                           CLASS VALID-ELIG-CODE IS "E" "N" "P" "I" "R"
000700                           UPSI-0 ON STATUS IS HS-Test-Mode-On
000710                           UPSI-0 OFF STATUS IS HS-Test-Mode-Off.
000720*
000730       INPUT-OUTPUT SECTION.
000740       FILE-CONTROL.
000750           SELECT  CLAIMANT-IN    ASSIGN TO "CLAIMANT-IN"
000760                   ORGANIZATION IS LINE SEQUENTIAL
000770                   FILE STATUS  IS WS-Claimant-Status.
000780           SELECT  CLAIM-MASTER   ASSIGN TO "CLAIM-MASTER"
000790                   ORGANIZATION IS INDEXED
000800                   ACCESS MODE   IS DYNAMIC
000810                   RECORD KEY    IS HSM-Nino
000820                   FILE STATUS   IS WS-Master-Status.
000830           SELECT  CLAIM-OUT      ASSIGN TO "CLAIM-OUT"
000840                   ORGANIZATION IS SEQUENTIAL
000850                   FILE STATUS  IS WS-Claim-Out-Status.
000860           SELECT  AUDIT-WORK     ASSIGN TO "AUDIT-WORK"
000870                   ORGANIZATION IS SEQUENTIAL
000880                   FILE STATUS  IS WS-Audit-Status.
000890           SELECT  HSPARAM1       ASSIGN TO "HSPARAM1"
000900                   ORGANIZATION IS RELATIVE
000910                   ACCESS MODE   IS RANDOM
000920                   RELATIVE KEY  IS WS-Param-Rrn
000930                   FILE STATUS   IS WS-Param-Status.
000940*
000950   DATA DIVISION.
000960*================================
000970       FILE SECTION.
000980*
000990       FD  CLAIMANT-IN
001000           LABEL RECORDS ARE STANDARD
001010           RECORD CONTAINS 40 CHARACTERS.
001020       COPY "HSCLAIMT.COB".
001030*
001040       FD  CLAIM-MASTER
001050           LABEL RECORDS ARE STANDARD
001060           RECORD CONTAINS 60 CHARACTERS.
001070       COPY "HSCLMAST.COB".
001080*
001090       FD  CLAIM-OUT
001100           LABEL RECORDS ARE STANDARD
001110           RECORD CONTAINS 32 CHARACTERS.
001120       COPY "HSCLAIM.COB".
001130*
001140       FD  AUDIT-WORK
001150           LABEL RECORDS ARE STANDARD
001160           RECORD CONTAINS 35 CHARACTERS.
001170       COPY "HSAUDIT.COB".
001180*
001190       FD  HSPARAM1
001200           LABEL RECORDS ARE STANDARD
001210           RECORD CONTAINS 40 CHARACTERS.
001220       COPY "HSPARAM1.COB".
001230*
001240       WORKING-STORAGE SECTION.
001250*
001260       77  WS-Rec-Cnt             PIC 9(7)     COMP.
001270       77  WS-Error-Cnt           PIC 9(5)     COMP.
001280       77  WS-Dup-Cnt             PIC 9(7)     COMP.
001290       77  WS-Param-Rrn           PIC 9(4)     COMP  VALUE 1.
001300*
001310       01  WS-File-Statuses.
001320           03  WS-Claimant-Status     PIC XX.
001330               88  WS-Claimant-Ok         VALUE "00".
001340               88  WS-Claimant-Eof        VALUE "10".
001350           03  WS-Master-Status       PIC XX.
001360               88  WS-Master-Ok           VALUE "00".
001370               88  WS-Master-Not-Found    VALUE "23".
001380           03  WS-Claim-Out-Status    PIC XX.
001390               88  WS-Claim-Out-Ok        VALUE "00".
001400           03  WS-Audit-Status        PIC XX.
001410               88  WS-Audit-Ok            VALUE "00".
001420           03  WS-Param-Status        PIC XX.
001430               88  WS-Param-Ok            VALUE "00".
001440           03  FILLER                 PIC X(10).
001450*
001460       01  WS-Switches.
001470           03  WS-Claimant-Eof-Sw     PIC X   VALUE "N".
001480               88  WS-No-More-Claimants  VALUE "Y".
001490           03  WS-Master-Found-Sw     PIC X   VALUE "N".
001500               88  WS-Master-Was-Found   VALUE "Y".
001510           03  WS-Live-Claim-Sw       PIC X   VALUE "N".
001520               88  WS-Live-Claim-Exists  VALUE "Y".
001530           03  HS-Test-Mode-On        PIC X.
001540           03  HS-Test-Mode-Off       PIC X.
001550           03  FILLER                 PIC X(10).
001560*
001570*    TIMESTAMP BUILT FROM DATE/TIME - REDEFINED TO A SINGLE 14-DIGIT
001580*    FIELD FOR THE MOVE ONTO CLAIM-STATUS-TIMESTAMP.
001590       01  WS-Timestamp-Group.
001600           03  WS-TS-Date-Part        PIC 9(8).
001610           03  WS-TS-Time-Part        PIC 9(6).
001620       01  WS-Timestamp-14  REDEFINES WS-Timestamp-Group
001630                               PIC 9(14).
001640*
001650*    STATUS-MAP.  THE FIXED, EXHAUSTIVE ELIGIBILITY-STATUS/CLAIM-STATUS
001660*    PAIRS, HELD AS DATA RATHER THAN AS A STRING OF IFS SO A NEW
001670*    BENEFIT SCHEME CAN CHANGE THE TABLE WITHOUT TOUCHING AA040.
001680       01  WS-Status-Map-Table.
001690           03  FILLER   PIC XX  VALUE "EN".
001700           03  FILLER   PIC XX  VALUE "PP".
001710           03  FILLER   PIC XX  VALUE "NJ".
001720           03  FILLER   PIC XX  VALUE "RE".
001730           03  FILLER   PIC XX  VALUE "DJ".
001740           03  FILLER   PIC XX  VALUE "IJ".
001750       01  WS-Status-Map-Redefined  REDEFINES WS-Status-Map-Table.
001760           03  WS-Status-Map-Entry  OCCURS 6 TIMES
001770                                    INDEXED BY WS-Map-Ix.
001780               05  WS-Map-Elig-Code   PIC X.
001790               05  WS-Map-Claim-Code  PIC X.
001800*
001810*    LOCAL FILE-STATUS MESSAGE TABLE FOR THE ERROR DISPLAY LINE -
001820*    KEPT SHORT, ONLY THE CODES THIS PROGRAM CAN ACTUALLY GET BACK.
001830       01  WS-FS-Message-Table.
001840           03  FILLER   PIC X(20)  VALUE "SUCCESSFUL COMPLETE ".
001850           03  FILLER   PIC X(20)  VALUE "END OF FILE         ".
001860           03  FILLER   PIC X(20)  VALUE "RECORD NOT FOUND    ".
001870           03  FILLER   PIC X(20)  VALUE "PERMANENT I/O ERROR ".
001880       01  WS-FS-Msg-Redefined  REDEFINES WS-FS-Message-Table.
001890           03  WS-FS-Message      PIC X(20)  OCCURS 4 TIMES.
001900*
001910       01  Error-Messages.
001920           03  HS001    PIC X(35) VALUE "HS001 CLAIM MASTER FILE ERROR - ".
001930           03  HS002    PIC X(35) VALUE "HS002 CLAIM MASTER WRITE ERROR - ".
001940           03  HS003    PIC X(35) VALUE "HS003 HSPARAM1 READ ERROR - USING ".
001950           03  FILLER   PIC X(10).
001960*
001970       LINKAGE SECTION.
001980*
001990       COPY "HSCALL.COB".
002000*
002010   PROCEDURE DIVISION USING HS-Calling-Data.
002020*================================
002030*
002040   AA000-MAIN SECTION.
002050*
002060       MOVE     ZERO  TO  WS-Rec-Cnt  WS-Error-Cnt  WS-Dup-Cnt.
002070       MOVE     ZERO  TO  HS-Term-Code.
002080       PERFORM  AA010-OPEN-FILES        THRU  AA010-EXIT.
002090       PERFORM  AA020-PROCESS-CLAIMANTS THRU  AA020-EXIT
002100                UNTIL  WS-No-More-Claimants.
002110       PERFORM  AA080-CLOSE-FILES       THRU  AA080-EXIT.
002120       GOBACK.
002130*
002140   AA000-EXIT.
002150       EXIT     SECTION.
002160*
002170   AA010-OPEN-FILES SECTION.
002180*
002190       OPEN     INPUT   CLAIMANT-IN.
002200       OPEN     I-O     CLAIM-MASTER.
002210       IF       WS-Master-Status = "35"
002220                CLOSE  CLAIM-MASTER
002230                OPEN   OUTPUT  CLAIM-MASTER
002240                CLOSE  CLAIM-MASTER
002250                OPEN   I-O     CLAIM-MASTER.
002260       OPEN     OUTPUT  CLAIM-OUT.
002270       OPEN     OUTPUT  AUDIT-WORK.
002280       OPEN     INPUT   HSPARAM1.
002290       IF       NOT WS-Param-Ok
002300                MOVE  56   TO  HSP-Cycle-Duration-Days
002310                MOVE  28   TO  HSP-Pending-Expiry-Days
002320                MOVE  12   TO  HSP-Pregnancy-Grace-Period-Weeks
002330                DISPLAY  HS003  WS-Param-Status
002340       ELSE
002350                READ  HSPARAM1
002360                IF    NOT WS-Param-Ok
002370                      MOVE  56  TO  HSP-Cycle-Duration-Days
002380                      MOVE  28  TO  HSP-Pending-Expiry-Days
002390                      MOVE  12  TO  HSP-Pregnancy-Grace-Period-Weeks
002400                END-IF.
002410       CLOSE    HSPARAM1.
002420*
002430   AA010-EXIT.
002440       EXIT     SECTION.
002450*
002460   AA020-PROCESS-CLAIMANTS SECTION.
002470*
002480       READ     CLAIMANT-IN
002490                AT END
002500                    MOVE  "Y"  TO  WS-Claimant-Eof-Sw
002510                    GO TO AA020-EXIT.
002520       IF       NOT WS-Claimant-Ok
002530                GO TO AA020-EXIT.
002540       ADD      1  TO  WS-Rec-Cnt.
002550       PERFORM  AA025-BUILD-TIMESTAMP    THRU  AA025-EXIT.
002560       PERFORM  AA030-CHECK-DUPLICATE    THRU  AA030-EXIT.
002570       PERFORM  AA040-MAP-CLAIM-STATUS   THRU  AA040-EXIT.
002580       PERFORM  AA050-WRITE-CLAIM        THRU  AA050-EXIT.
002590       PERFORM  AA060-AUDIT-NEW-CLAIM    THRU  AA060-EXIT.
002600*
002610   AA020-EXIT.
002620       EXIT     SECTION.
002630*
002640*    BUILDS THE CCYYMMDDHHMMSS TIMESTAMP USED ON THIS CLAIMANT'S
002650*    CLAIM-RECORD - ONE STAMP PER CLAIMANT, NOT PER RUN, SO A LONG
002660*    RUN SHOWS THE ACTUAL PROCESSING TIME OF EACH DECISION.
002670   AA025-BUILD-TIMESTAMP SECTION.
002680*
002690       ACCEPT   WS-TS-Date-Part  FROM  DATE  YYYYMMDD.
002700       ACCEPT   WS-TS-Time-Part  FROM  TIME.
002710*
002720   AA025-EXIT.
002730       EXIT     SECTION.
002740*
002750*    A CLAIM IS A DUPLICATE IF A LIVE MASTER RECORD (STATUS NEW,
002760*    ACTIVE, PENDING OR PENDING-EXPIRY) ALREADY EXISTS FOR THE SAME
002770*    NINO.  THIS CHECK SHORT-CIRCUITS THE EXTERNAL ELIGIBILITY CHECK
002780*    RESULT CARRIED ON THE EXTRACT.
002790   AA030-CHECK-DUPLICATE SECTION.
002800*
002810       MOVE     "N"          TO  WS-Master-Found-Sw.
002820       MOVE     "N"          TO  WS-Live-Claim-Sw.
002830       MOVE     HSC-Nino     TO  HSM-Nino.
002840       READ     CLAIM-MASTER
002850                INVALID KEY
002860                    MOVE  "N"  TO  WS-Master-Found-Sw
002870                NOT INVALID KEY
002880                    MOVE  "Y"  TO  WS-Master-Found-Sw
002890                    IF    HSM-Stat-Live
002900                          MOVE  "Y"  TO  WS-Live-Claim-Sw
002910                    END-IF
002920       END-READ.
002930*
002940       IF       WS-Live-Claim-Exists
002950                MOVE  "D"  TO  HSK-Eligibility-Status
002960                ADD   1    TO  WS-Dup-Cnt
002970       ELSE
002980                MOVE  HSC-Eligibility-Raw  TO  HSK-Eligibility-Status.
002990*
003000       MOVE     HSC-Nino     TO  HSK-Nino.
003010       MOVE     WS-Timestamp-14  TO  HSK-Status-Timestamp.
003020*
003030   AA030-EXIT.
003040       EXIT     SECTION.
003050*
003060*    TABLE LOOKUP OF THE FIXED ELIGIBILITY-STATUS -> CLAIM-STATUS
003070*    MAP.  NO ENTRY FOUND IS A PROGRAMMING ERROR - GOES TO AA090.
003080   AA040-MAP-CLAIM-STATUS SECTION.
003090*
003100       SET      WS-Map-Ix  TO  1.
003110       SEARCH   WS-Status-Map-Entry
003120                AT END
003130                    PERFORM  AA090-CLAIMANT-ERROR  THRU  AA090-EXIT
003140                    GO TO AA040-EXIT
003150                WHEN  WS-Map-Elig-Code (WS-Map-Ix) = HSK-Eligibility-Status
003160                    MOVE  WS-Map-Claim-Code (WS-Map-Ix)  TO  HSK-Claim-Status
003170       END-SEARCH.
003180*
003190   AA040-EXIT.
003200       EXIT     SECTION.
003210*
003220*    UPDATES THE MASTER FIRST, THEN WRITES THE CLAIM EXTRACT RECORD -
003230*    IF THE MASTER I/O FAILS, AA090 MOVES ERROR/ERROR INTO HSK-ELIGIBILITY-
003240*    STATUS/HSK-CLAIM-STATUS BEFORE THE EXTRACT RECORD GOES OUT, SO THE
003250*    EXTRACT NEVER CARRIES A STATUS THE MASTER DID NOT ACTUALLY GET TO.
003260   AA050-WRITE-CLAIM SECTION.
003270*
003280       MOVE     HSC-Nino               TO  HSM-Nino.
003290       MOVE     HSK-Eligibility-Status TO  HSM-Eligibility-Status.
003300       MOVE     HSK-Claim-Status       TO  HSM-Claim-Status.
003310       MOVE     HSK-Status-Timestamp   TO  HSM-Status-Timestamp.
003320       MOVE     HSC-Due-Date           TO  HSM-Due-Date.
003330       IF       NOT WS-Master-Was-Found
003340                MOVE  ZERO  TO  HSM-Next-Cycle-Start-Date
003350                MOVE  "N"   TO  HSM-Card-Issued-Flag
003360                WRITE  HS-Claim-Master-Record
003370                       INVALID KEY
003380                           PERFORM  AA090-CLAIMANT-ERROR  THRU  AA090-EXIT
003390                END-WRITE
003400       ELSE
003410                REWRITE  HS-Claim-Master-Record
003420                         INVALID KEY
003430                             PERFORM  AA090-CLAIMANT-ERROR  THRU  AA090-EXIT
003440                END-REWRITE.
003450*
003460       WRITE    HS-Claim-Record.
003470*
003480   AA050-EXIT.
003490       EXIT     SECTION.
003500*
003510*    LOGS THE NEW-CLAIM CONTROL-BREAK EVENT - ONE PER CLAIMANT
003520*    PROCESSED, WHATEVER THE OUTCOME.  MONEY FIELDS DO NOT APPLY AT
003530*    THIS STAGE OF THE RUN, LEFT AT ZERO.
003540   AA060-AUDIT-NEW-CLAIM SECTION.
003550*
003560       MOVE     SPACES         TO  HS-Audit-Event-Record.
003570       MOVE     HSC-Nino       TO  HSA-Nino.
003580       MOVE     "NEW-CLAIM   " TO  HSA-Event-Type.
003590       MOVE     ZERO           TO  HSA-Entitlement-Pence
003600                                   HSA-Payment-Pence
003610                                   HSA-Balance-Pence.
003620       WRITE    HS-Audit-Event-Record.
003630*
003640   AA060-EXIT.
003650       EXIT     SECTION.
003660*
003670*    UNEXPECTED PROCESSING ERROR FOR THIS CLAIMANT - STILL WRITE A
003680*    CLAIM RECORD (ELIGIBILITY = ERROR, CLAIM STATUS = ERROR), LOG
003690*    THE PROBLEM AND CARRY ON WITH THE NEXT CLAIMANT.  THE RUN ITSELF
003700*    IS NOT ABORTED - A SINGLE BAD RECORD MUST NOT STOP THE NIGHT'S
003710*    ENTITLEMENT RUN.
003720   AA090-CLAIMANT-ERROR SECTION.
003730*
003740       ADD      1  TO  WS-Error-Cnt.
003750       MOVE     "R"  TO  HSK-Eligibility-Status.
003760       MOVE     "E"  TO  HSK-Claim-Status.
003770       DISPLAY  HS001  WS-Master-Status  " NINO "  HSC-Nino.
003780*
003790   AA090-EXIT.
003800       EXIT     SECTION.
003810*
003820   AA080-CLOSE-FILES SECTION.
003830*
003840       CLOSE    CLAIMANT-IN.
003850       CLOSE    CLAIM-MASTER.
003860       CLOSE    CLAIM-OUT.
003870       CLOSE    AUDIT-WORK.
003880       DISPLAY  "HSCLM010 - CLAIMANTS PROCESSED " WS-Rec-Cnt.
003890       DISPLAY  "HSCLM010 - DUPLICATES FOUND     " WS-Dup-Cnt.
003900       DISPLAY  "HSCLM010 - ERRORS               " WS-Error-Cnt.
003910       IF       WS-Error-Cnt  >  ZERO
003920                MOVE  4  TO  HS-Term-Code.
003930*
003940   AA080-EXIT.
003950       EXIT     SECTION.
003960  
003970  
003980  
003990 
