000010* * * * * * * * * * * * * * * * * * * * * * * * * * * * * * * * * *
000020*                                                                 *
000030*   PREGNANCY VOUCHER ENTITLEMENT CALCULATOR                      *
000040*   (SUB-PROGRAM - CALLED, NEVER RUN STAND-ALONE)                 *
000050*                                                                 *
000060* * * * * * * * * * * * * * * * * * * * * * * * * * * * * * * * * *
000070  IDENTIFICATION DIVISION.
000080*================================
000090      PROGRAM-ID.        HSPREG01.
000100      AUTHOR.            V B COEN.
000110      INSTALLATION.      APPLEWOOD COMPUTERS.
000120      DATE-WRITTEN.      14/03/87.
000130      DATE-COMPILED.
000140      SECURITY.          CONFIDENTIAL - APPLEWOOD COMPUTERS INTERNAL
000150                          USE ONLY.  NOT TO BE REMOVED FROM SITE.
000160*
000170*    REMARKS.           ENTITLEMENT DATE-WINDOW TEST, ORIGINALLY
000180*                        WRITTEN FOR THE OLD FAMILY CREDIT VOUCHER
000190*                        SCHEME (SEE HISTORY BELOW).  RE-HOSTED IN
000200*                        2026 AS THE CORE CALCULATOR FOR THE HEALTHY
000210*                        START (HTBHF) SCHEME - THE DATE ARITHMETIC
000220*                        DID NOT CHANGE, ONLY THE NAMES DID.
000230*
000240*    CALLED BY.         HSCYC010 (CYCLE BUILD/RE-EVALUATE RUN).
000250*    CALLS.             NONE.
000260*    LINKAGE.           HS-PREG-LINKAGE (SEE HSPREGL.COB).
000270*
000280* CHANGE LOG.
000290* 14/03/87 VBC 8701  CREATED AS FCPREG01 FOR THE FAMILY CREDIT
000300*                     MATERNITY GRANT VOUCHER WINDOW TEST.
000310* 02/09/88 VBC 8744  ADDED SECOND-TO-LAST-CYCLE TEST FOR THE
000320*                     "TELL US ABOUT THE BIRTH" REMINDER LETTER RUN.
000330* 19/07/91 JMH 9130  GRACE PERIOD MADE A RUN PARAMETER, WAS A
000340*                     LITERAL 12 WEEKS BURIED IN THE CODE.
000350* 11/02/93 VBC 9308  CORRECTED BOUNDARY TEST - GRACE PERIOD END DATE
000360*                     WAS BEING TREATED AS EXCLUSIVE, SHOULD BE
000370*                     INCLUSIVE (ON OR BEFORE COUNTS AS ENTITLED).
000380* 23/11/94 PDW 9451  Y CENTURY DIGITS ADDED TO ALL WORKING DATES
000390*                     AHEAD OF THE MILLENNIUM, STILL CCYYMMDD.
000400* 08/01/97 VBC 9702  DAY-ADD ROUTINE RE-WRITTEN, OLD ONE DROPPED A
000410*                     DAY EVERY LEAP FEBRUARY.
000420* 14/12/98 VBC 9866  Y2K REVIEW - CENTURY ALREADY CARRIED IN ALL
000430*                     WORKING DATES SINCE 9451, LEAP YEAR TEST RE-
000440*                     CHECKED AGAINST YEAR 2000 (DIV BY 400 RULE).
000450*                     NO CHANGE REQUIRED, SIGNED OFF FOR MILLENNIUM.
000460* 30/06/03 VBC 0311  MOVED TO OPEN COBOL, NO SOURCE CHANGE NEEDED.
000470* 17/09/09 VBC 0925  RENAMED FCPREG01 TO GENERIC NAME FOR RE-USE ON
000480*                     THE SURESTART MATERNITY GRANT WORK - LOGIC
000490*                     UNCHANGED, PARAGRAPH NAMES ONLY.
000500* 24/10/16 VBC 1642  COPYBOOK GRANULARITY ALIGNED WITH REST OF SUITE.
000510* 04/01/26 VBC HS001 RE-PURPOSED AS HSPREG01 FOR THE HEALTHY START
000520*                     (HTBHF) VOUCHER SCHEME.  ADDED MODE 4 (SECOND-
000530*                     TO-LAST CYCLE) AS A CALLABLE ENTRY POINT IN ITS
000540*                     OWN RIGHT RATHER THAN A COPY OF THE OLD CODE.
000550* 13/01/26 VBC HS014 ADDED HSL-CYCLE-DURATION-DAYS TO THE LINKAGE SO
000560*                     MODE 4 NO LONGER ASSUMES A FIXED 56-DAY CYCLE.
000570*
000580  ENVIRONMENT DIVISION.
000590*================================
000600      CONFIGURATION SECTION.
000610      SOURCE-COMPUTER.   IBM-4381.
000620      OBJECT-COMPUTER.   IBM-4381.
000630      SPECIAL-NAMES.     C01 IS TOP-OF-FORM
000640                          CLASS DAY-DIGIT   IS "0" THRU "9".
000650*
000660  DATA DIVISION.
000670*================================
000680      WORKING-STORAGE SECTION.
000690*
000700      77  WS-Day-Counter        PIC 9(5)     COMP.
000705      77  WS-Leap-Remainder     PIC 9(5)     COMP.
000710      77  WS-Loop-Limit         PIC 9(5)     COMP.
000720      77  WS-Leap-Year-Sw       PIC X        VALUE "N".
000730          88  WS-Is-Leap-Year       VALUE "Y".
000740*
000750*    WORKING DATE USED BY THE DAY-ADD ROUTINE - CALLER'S DATE IS
000760*    NEVER TOUCHED, IT IS MOVED IN AND THE RESULT MOVED BACK OUT.
000770      01  WS-Work-Date.
000780          03  WS-Work-Year       PIC 9(4).
000790          03  WS-Work-Month      PIC 99.
000800          03  WS-Work-Day        PIC 99.
000810      01  WS-Work-Date9  REDEFINES WS-Work-Date
000820                             PIC 9(8).
000830*
000840*    SECOND WORKING DATE - HOLDS THE "NEXT CYCLE" AND "CYCLE AFTER
000850*    NEXT" START DATES IN TURN WHILE MODE 4 IS BEING EVALUATED.
000860      01  WS-Second-Date.
000870          03  WS-Second-Year     PIC 9(4).
000880          03  WS-Second-Month    PIC 99.
000890          03  WS-Second-Day      PIC 99.
000900      01  WS-Second-Date9  REDEFINES WS-Second-Date
000910                             PIC 9(8).
000920*
000930*    THIRD WORKING DATE - GRACE-PERIOD-END OR CYCLE-END-PLUS-1,
000940*    DEPENDING ON WHICH MODE IS RUNNING.
000950      01  WS-Third-Date.
000960          03  WS-Third-Year      PIC 9(4).
000970          03  WS-Third-Month     PIC 99.
000980          03  WS-Third-Day       PIC 99.
000990      01  WS-Third-Date9  REDEFINES WS-Third-Date
001000                             PIC 9(8).
001010*
001020*    DAYS-IN-MONTH TABLE, NON-LEAP YEAR - FEBRUARY BUMPED BY ONE IN
001030*    DD910 WHEN WS-IS-LEAP-YEAR IS SET.
001040      01  WS-Month-Days-Table.
001050          03  FILLER             PIC 9(2)  VALUE 31.
001060          03  FILLER             PIC 9(2)  VALUE 28.
001070          03  FILLER             PIC 9(2)  VALUE 31.
001080          03  FILLER             PIC 9(2)  VALUE 30.
001090          03  FILLER             PIC 9(2)  VALUE 31.
001100          03  FILLER             PIC 9(2)  VALUE 30.
001110          03  FILLER             PIC 9(2)  VALUE 31.
001120          03  FILLER             PIC 9(2)  VALUE 31.
001130          03  FILLER             PIC 9(2)  VALUE 30.
001140          03  FILLER             PIC 9(2)  VALUE 31.
001150          03  FILLER             PIC 9(2)  VALUE 30.
001160          03  FILLER             PIC 9(2)  VALUE 31.
001170      01  WS-Month-Days-Redefined REDEFINES WS-Month-Days-Table.
001180          03  WS-Month-Days      PIC 9(2)  OCCURS 12 TIMES.
001190*
001200      01  WS-Days-To-Add         PIC 9(5)     COMP.
001210*
001220      LINKAGE SECTION.
001230*
001240      COPY "HSPREGL.COB".
001250*
001260  PROCEDURE DIVISION USING HS-PREG-LINKAGE.
001270*================================
001280*
001290  DD000-MAIN SECTION.
001300*
001310      MOVE     "N"  TO  HSL-Abend-Flag.
001320      MOVE     "N"  TO  HSL-Result-Flag.
001330      EVALUATE TRUE
001340          WHEN  HSL-Mode-Is-Entitled
001350                PERFORM  DD010-IS-ENTITLED     THRU  DD010-EXIT
001360          WHEN  HSL-Mode-Pregnant-In
001370                PERFORM  DD020-PREGNANT-IN-CYCLE  THRU  DD020-EXIT
001380          WHEN  HSL-Mode-Pregnant-After
001390                PERFORM  DD030-PREGNANT-AFTER-CYCLE THRU DD030-EXIT
001400          WHEN  HSL-Mode-2nd-To-Last
001410                PERFORM  DD040-SECOND-TO-LAST   THRU  DD040-EXIT
001420      END-EVALUATE.
001430      GOBACK.
001440*
001450  DD000-EXIT.
001460      EXIT     SECTION.
001470*
001480*    MODE 1 - IS-ENTITLED-TO-VOUCHER(DUE-DATE, ENTITLEMENT-DATE).
001490*    ENTITLEMENT DATE MUST BE PRESENT - IT IS A CALLER PRECONDITION,
001500*    NOT A BUSINESS CASE, SO A BLANK ONE ABENDS THE CALL RATHER THAN
001510*    RETURNING A QUIET "NO".
001520  DD010-IS-ENTITLED SECTION.
001530*
001540      IF       HSL-Entitlement-Date = ZERO
001550               OR HSL-Entitlement-Date = SPACES
001560               MOVE  "Y"  TO  HSL-Abend-Flag
001570               GO TO DD010-EXIT.
001580*
001590      IF       HSL-Due-Date = ZERO OR HSL-Due-Date = SPACES
001600               MOVE  "N"  TO  HSL-Result-Flag
001610               GO TO DD010-EXIT.
001620*
001630*    END OF GRACE PERIOD = DUE DATE + (GRACE PERIOD WEEKS * 7 DAYS).
001640      MOVE     HSL-Due-Date  TO  WS-Work-Date9.
001650      COMPUTE  WS-Days-To-Add = HSL-Grace-Period-Weeks * 7.
001660      PERFORM  DD900-ADD-DAYS-TO-DATE  THRU  DD900-EXIT.
001670      MOVE     WS-Work-Date9  TO  WS-Third-Date9.
001680*
001690*    ENTITLED WHILE ENTITLEMENT-DATE IS ON OR BEFORE GRACE-END DATE.
001700      IF       WS-Third-Date9  <  HSL-Entitlement-Date
001710               MOVE  "N"  TO  HSL-Result-Flag
001720      ELSE
001730               MOVE  "Y"  TO  HSL-Result-Flag.
001740*
001750  DD010-EXIT.
001760      EXIT     SECTION.
001770*
001780*    MODE 2 - CLAIMANT-IS-PREGNANT-IN-CYCLE(CYCLE) =
001790*             IS-ENTITLED(CYCLE DUE DATE, CYCLE START DATE).
001800  DD020-PREGNANT-IN-CYCLE SECTION.
001810*
001820      MOVE     HSL-Cycle-Start-Date  TO  HSL-Entitlement-Date.
001830      PERFORM  DD010-IS-ENTITLED  THRU  DD010-EXIT.
001840*
001850  DD020-EXIT.
001860      EXIT     SECTION.
001870*
001880*    MODE 3 - CLAIMANT-IS-PREGNANT-AFTER-CYCLE(CYCLE) =
001890*             IS-ENTITLED(CYCLE DUE DATE, CYCLE END DATE + 1 DAY).
001900  DD030-PREGNANT-AFTER-CYCLE SECTION.
001910*
001920      MOVE     HSL-Cycle-End-Date  TO  WS-Work-Date9.
001930      MOVE     1  TO  WS-Days-To-Add.
001940      PERFORM  DD900-ADD-DAYS-TO-DATE  THRU  DD900-EXIT.
001950      MOVE     WS-Work-Date9  TO  HSL-Entitlement-Date.
001960      PERFORM  DD010-IS-ENTITLED  THRU  DD010-EXIT.
001970*
001980  DD030-EXIT.
001990      EXIT     SECTION.
002000*
002010*    MODE 4 - SECOND-TO-LAST-CYCLE-WITH-PREGNANCY-VOUCHERS(CYCLE).
002020*    D = DUE DATE, S = CYCLE START, N = S + DURATION, A = N +
002030*    DURATION.  TRUE IFF ENTITLED(D,S) AND ENTITLED(D,N) AND NOT
002040*    ENTITLED(D,A).
002050  DD040-SECOND-TO-LAST SECTION.
002060*
002070*    ENTITLED(D,S) - THIS CYCLE.
002080      MOVE     HSL-Cycle-Start-Date   TO  HSL-Entitlement-Date.
002090      PERFORM  DD010-IS-ENTITLED  THRU  DD010-EXIT.
002100      IF       HSL-Abend-Flag = "Y"
002110               GO TO DD040-EXIT.
002120      IF       NOT HSL-Result-Yes
002130               MOVE  "N"  TO  HSL-Result-Flag
002140               GO TO DD040-EXIT.
002150*
002160*    N = S + CYCLE-DURATION-DAYS.
002170      MOVE     HSL-Cycle-Start-Date  TO  WS-Work-Date9.
002180      MOVE     HSL-Cycle-Duration-Days  TO  WS-Days-To-Add.
002190      PERFORM  DD900-ADD-DAYS-TO-DATE  THRU  DD900-EXIT.
002200      MOVE     WS-Work-Date9  TO  WS-Second-Date9.
002210*
002220*    ENTITLED(D,N) - NEXT CYCLE.
002230      MOVE     WS-Second-Date9  TO  HSL-Entitlement-Date.
002240      PERFORM  DD010-IS-ENTITLED  THRU  DD010-EXIT.
002250      IF       HSL-Abend-Flag = "Y"
002260               GO TO DD040-EXIT.
002270      IF       NOT HSL-Result-Yes
002280               MOVE  "N"  TO  HSL-Result-Flag
002290               GO TO DD040-EXIT.
002300*
002310*    A = N + CYCLE-DURATION-DAYS.
002320      MOVE     WS-Second-Date9  TO  WS-Work-Date9.
002330      MOVE     HSL-Cycle-Duration-Days  TO  WS-Days-To-Add.
002340      PERFORM  DD900-ADD-DAYS-TO-DATE  THRU  DD900-EXIT.
002350*
002360*    NOT ENTITLED(D,A) - CYCLE AFTER NEXT.
002370      MOVE     WS-Work-Date9  TO  HSL-Entitlement-Date.
002380      PERFORM  DD010-IS-ENTITLED  THRU  DD010-EXIT.
002390      IF       HSL-Abend-Flag = "Y"
002400               GO TO DD040-EXIT.
002410      IF       HSL-Result-Yes
002420               MOVE  "N"  TO  HSL-Result-Flag
002430      ELSE
002440               MOVE  "Y"  TO  HSL-Result-Flag.
002450*
002460  DD040-EXIT.
002470      EXIT     SECTION.
002480*
002490*    ADDS WS-DAYS-TO-ADD DAYS TO WS-WORK-DATE9, ONE DAY AT A TIME,
002500*    ROLLING MONTH/YEAR AS NEEDED.  SLOW BUT NEVER WRONG - CYCLE
002510*    DURATIONS AND GRACE PERIODS IN THIS SCHEME ARE A FEW MONTHS AT
002520*    MOST SO THE LOOP COUNT IS TRIVIAL.
002530  DD900-ADD-DAYS-TO-DATE SECTION.
002540*
002550      MOVE     WS-Days-To-Add  TO  WS-Loop-Limit.
002560      PERFORM  DD910-BUMP-ONE-DAY  THRU  DD910-EXIT
002570               WS-Loop-Limit  TIMES.
002580*
002590  DD900-EXIT.
002600      EXIT     SECTION.
002610*
002620  DD910-BUMP-ONE-DAY SECTION.
002630*
002640      PERFORM  DD920-SET-LEAP-YEAR-SW  THRU  DD920-EXIT.
002650      ADD      1  TO  WS-Work-Day.
002660      IF       WS-Is-Leap-Year AND WS-Work-Month = 2
002670               IF     WS-Work-Day > 29
002680                      MOVE  1  TO  WS-Work-Day
002690                      ADD   1  TO  WS-Work-Month
002700               END-IF
002710      ELSE
002720               IF     WS-Work-Day > WS-Month-Days (WS-Work-Month)
002730                      MOVE  1  TO  WS-Work-Day
002740                      ADD   1  TO  WS-Work-Month
002750               END-IF.
002760      IF       WS-Work-Month > 12
002770               MOVE  1  TO  WS-Work-Month
002780               ADD   1  TO  WS-Work-Year.
002790*
002800  DD910-EXIT.
002810      EXIT     SECTION.
002820*
002830*    LEAP YEAR IF DIVISIBLE BY 4, EXCEPT CENTURY YEARS UNLESS ALSO
002840*    DIVISIBLE BY 400 - CHECKED AND SIGNED OFF FOR Y2K UNDER 9866.
002850  DD920-SET-LEAP-YEAR-SW SECTION.
002860*
002870      MOVE     "N"  TO  WS-Leap-Year-Sw.
002880      DIVIDE   WS-Work-Year  BY  4    GIVING  WS-Day-Counter
002890                                      REMAINDER  WS-Leap-Remainder.
002900      IF       WS-Leap-Remainder = ZERO
002910               MOVE  "Y"  TO  WS-Leap-Year-Sw
002920               DIVIDE  WS-Work-Year  BY  100  GIVING  WS-Day-Counter
002930                                      REMAINDER  WS-Leap-Remainder
002940               IF      WS-Leap-Remainder = ZERO
002950                       MOVE  "N"  TO  WS-Leap-Year-Sw
002960                       DIVIDE  WS-Work-Year  BY  400  GIVING
002970                                      WS-Day-Counter
002980                                      REMAINDER  WS-Leap-Remainder
002990                       IF      WS-Leap-Remainder = ZERO
003000                               MOVE  "Y"  TO  WS-Leap-Year-Sw
003010                       END-IF
003020               END-IF.
003030*
003040  DD920-EXIT.
003050      EXIT     SECTION.
003060 
