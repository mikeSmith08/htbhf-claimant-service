000010*******************************************
000020*                                          *
000030*  Common Working Storage - Run Control   *
000040*******************************************
000050* 04/01/26 vbc - Created - HS-Term-Code carried into Return-Code at
000060*                Goback so JCL can test job-step condition codes,
000070*                same idea as the old WS-Term-Code used across ACAS.
000080*
000090  01  HS-Calling-Data.
000100*    0 = ok, non-zero - see per-program SY0nn list in the change log.
000110      03  HS-Term-Code       pic 99.
000120*    ccyymmdd - date this batch is run for.
000130      03  HS-Run-Date        pic 9(8).
000140      03  filler             pic x(8).
000150*
000160 
