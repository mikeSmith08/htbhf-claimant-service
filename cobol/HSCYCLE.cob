000010*******************************************
000020*                                          *
000030*  Record Definition For Payment Cycle    *
000040*              File                       *
000050*     Uses HSY-Nino          as  key      *
000060*     (no index - one row per cycle,      *
000070*      written/rewritten in cycle order)  *
000080*******************************************
000090*  File size 42 bytes (36 + filler 6).
000100*
000110* 05/01/26 vbc - Created.
000120* 12/01/26 vbc - Second-To-Last-Flag added, was missing from first cut.
000130*
000140  01  HS-Payment-Cycle-Record.
000150      03  HSY-Nino                    pic x(9).
000160*    First/last day of the cycle, ccyymmdd.
000170      03  HSY-Start-Date              pic 9(8).
000180      03  HSY-End-Date                pic 9(8).
000190*    Due date carried onto this cycle, ccyymmdd, zero = no voucher.
000200      03  HSY-Due-Date                pic 9(8).
000210      03  HSY-Pregnancy-Voucher-Flag  pic x.
000220          88  HSY-Voucher-Due             value "Y".
000230          88  HSY-Voucher-Not-Due         value "N".
000240*    Y = this is the last cycle but one with pregnancy vouchers -
000250*    triggers the report-a-birth reminder one cycle early.
000260      03  HSY-Second-To-Last-Flag     pic x.
000270          88  HSY-Is-2nd-To-Last          value "Y".
000280          88  HSY-Not-2nd-To-Last         value "N".
000290*    N = NEW, set at creation time.
000300      03  HSY-Status                  pic x.
000310          88  HSY-Stat-New                value "N".
000320      03  filler                      pic x(6).
000330*
000340 
