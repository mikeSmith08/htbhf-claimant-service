000010*******************************************
000020*                                          *
000030*  Record Definition For HS Param1 File   *
000040*     Uses RRN = 1                        *
000050*                                          *
000060*  Run parameters for the cycle duration  *
000070*  rules, held on RRN 1 so ops can tune   *
000080*  them without a recompile.              *
000090*                                          *
000100*******************************************
000110*  File size 32 bytes padded to 40 by filler.
000120*
000130* 04/01/26 vbc - Created.
000140* 15/01/26 vbc - Grace-Period-Weeks made signed, cheap insurance
000150*                against a bad test value going negative.
000160*
000170  01  HS-Param1-Record.
000180*    Ordinary cycle length in days, def 56.
000190      03  HSP-Cycle-Duration-Days           pic 9(3)   comp.
000200*    Shortened cycle length once PENDING_EXPIRY, def 28.
000210      03  HSP-Pending-Expiry-Days           pic 9(3)   comp.
000220*    Pregnancy grace period in weeks, def 12.
000230      03  HSP-Pregnancy-Grace-Period-Weeks  pic s9(3)  comp.
000240*    Date this batch is run for, ccyymmdd.
000250      03  HSP-Run-Date                      pic 9(8).
000260      03  filler                            pic x(23).
000270*
000280
