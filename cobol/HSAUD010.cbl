000010* * * * * * * * * * * * * * * * * * * * * * * * * * * * * * * * * *
000020*                                                                 *
000030*   HEALTHY START - AUDIT EVENT REPORT / CONTROL TOTALS RUN       *
000040*   READS THE AUDIT WORK FILE IN EVENT-TYPE ORDER AND PRINTS A    *
000050*   LISTING WITH A SUBTOTAL PER EVENT TYPE AND A GRAND TOTAL.     *
000060*                                                                 *
000070* * * * * * * * * * * * * * * * * * * * * * * * * * * * * * * * * *
000080  IDENTIFICATION DIVISION.
000090*================================
000100      PROGRAM-ID.        HSAUD010.
000110      AUTHOR.            V B COEN.
000120      INSTALLATION.      APPLEWOOD COMPUTERS.
000130      DATE-WRITTEN.      11/05/90.
000140      DATE-COMPILED.
000150      SECURITY.          CONFIDENTIAL - APPLEWOOD COMPUTERS INTERNAL
000160                          USE ONLY.  NOT TO BE REMOVED FROM SITE.
000170*
000180*    REMARKS.           CONTROL-BREAK LISTING OF THE NIGHT'S AUDIT
000190*                        EVENTS WITH A SUBTOTAL LINE PER EVENT TYPE
000200*                        AND A GRAND TOTAL LINE.  ORIGINALLY THE
000210*                        FAMILY CREDIT DAILY MOVEMENTS REPORT.
000220*
000230*    CALLED MODULES.    NONE.
000240*    FILES USED.        AUDIT-WORK.       SORTED AUDIT EVENT FILE, IN.
000250*                        AUDIT-REPORT-OUT. PRINT-IMAGE LISTING, OUT.
000260*
000270* CHANGE LOG.
000280* 11/05/90 VBC 9007  CREATED AS FCMOV010 - FAMILY CREDIT DAILY
000290*                     MOVEMENTS LISTING, ONE LINE PER EVENT, NO
000300*                     SUBTOTALS (THOSE WERE ADDED IN 9114).
000310* 22/02/91 JMH 9114  EVENT-TYPE SUBTOTAL AND GRAND TOTAL LINES ADDED
000320*                     - PREVIOUSLY HAD TO BE HAND-ADDED FROM THE
000330*                     LISTING, WHICH DID NOT SCALE ONCE VOLUMES ROSE.
000340* 19/08/94 VBC 9439  CONTROL BREAK RE-WRITTEN TO COMPARE AGAINST A
000350*                     SAVED PRIOR-KEY FIELD RATHER THAN A ONE-RECORD
000360*                     LOOK-AHEAD BUFFER, WHICH WAS LOSING THE LAST
000370*                     GROUP'S SUBTOTAL WHEN THE FILE ENDED MID-GROUP.
000380* 14/12/98 VBC 9866  Y2K REVIEW - REPORT CARRIES NO DATES OF ITS OWN,
000390*                     NOTHING TO CHANGE.  SIGNED OFF.
000400* 03/11/03 VBC 0348  MOVED TO OPEN COBOL, NO LOGIC CHANGE.
000410* 06/01/26 VBC HS009 RE-PURPOSED AS HSAUD010 FOR HEALTHY START.  ADDED
000420*                     THE BALANCE-PENCE COLUMN AND WIDENED AMOUNT
000430*                     FIELDS FOR SIGNED PENCE RATHER THAN POUNDS.
000440* 23/01/26 VBC HS014 PRINT LINE WAS 52 BYTES - RIGHT FOR THE DETAIL LINE
000450*                     BUT TOO SHORT FOR THE WIDER TOTAL LINE, SO EVERY
000460*                     SUBTOTAL AND GRAND TOTAL WAS BEING CUT OFF BEFORE
000470*                     THE PAYMENT FIGURE.  RECORD WIDENED TO 70 TO TAKE
000480*                     THE FULL TOTAL LINE, DETAIL LINE UNCHANGED.
000490*
000500  ENVIRONMENT DIVISION.
000510*================================
000520      CONFIGURATION SECTION.
000530      SOURCE-COMPUTER.   IBM-4381.
000540      OBJECT-COMPUTER.   IBM-4381.
000550      SPECIAL-NAMES.     C01 IS TOP-OF-FORM
000560                          UPSI-0 ON  STATUS IS HS-Test-Mode-On
000570                          UPSI-0 OFF STATUS IS HS-Test-Mode-Off.
000580*
000590      INPUT-OUTPUT SECTION.
000600      FILE-CONTROL.
000610          SELECT  AUDIT-WORK        ASSIGN TO "AUDIT-WORK"
000620                  ORGANIZATION IS SEQUENTIAL
000630                  FILE STATUS   IS WS-Audit-Status.
000640          SELECT  AUDIT-REPORT-OUT  ASSIGN TO "AUDIT-REPORT-OUT"
000650                  ORGANIZATION IS SEQUENTIAL
000660                  FILE STATUS   IS WS-Report-Status.
000670*
000680  DATA DIVISION.
000690*================================
000700      FILE SECTION.
000710*
000720      FD  AUDIT-WORK
000730          LABEL RECORDS ARE STANDARD
000740          RECORD CONTAINS 35 CHARACTERS.
000750      COPY "HSAUDIT.COB".
000760*
000770      FD  AUDIT-REPORT-OUT
000780          LABEL RECORDS ARE STANDARD
000790          RECORD CONTAINS 70 CHARACTERS.
000800      01  HS-Audit-Report-Line       PIC X(70).
000810*
000820      WORKING-STORAGE SECTION.
000830*
000840      77  WS-Rec-Cnt              PIC 9(7)     COMP.
000850      77  WS-Group-Cnt            PIC 9(7)     COMP.
000860      77  WS-Line-Cnt             PIC 9(5)     COMP.
000870*
000880      01  WS-File-Statuses.
000890          03  WS-Audit-Status         PIC XX.
000900              88  WS-Audit-Ok             VALUE "00".
000910              88  WS-Audit-Eof             VALUE "10".
000920          03  WS-Report-Status        PIC XX.
000930              88  WS-Report-Ok             VALUE "00".
000940          03  FILLER                  PIC X(10).
000950*
000960      01  WS-Switches.
000970          03  WS-Audit-Eof-Sw         PIC X  VALUE "N".
000980              88  WS-No-More-Events       VALUE "Y".
000990          03  WS-First-Record-Sw      PIC X  VALUE "Y".
001000              88  WS-First-Record          VALUE "Y".
001010          03  HS-Test-Mode-On         PIC X.
001020          03  HS-Test-Mode-Off        PIC X.
001030          03  FILLER                  PIC X(10).
001040*
001050*    PRIOR EVENT-TYPE KEY, COMPARED AGAINST THE CURRENT RECORD TO
001060*    DRIVE THE CONTROL BREAK - SEE 9439 IN THE CHANGE LOG FOR WHY
001070*    THIS REPLACED THE OLD LOOK-AHEAD-BUFFER METHOD.
001080      01  WS-Prior-Event-Type         PIC X(12)  VALUE SPACES.
001090*
001100*    SUBTOTAL ACCUMULATORS FOR THE CURRENT EVENT-TYPE GROUP.
001110      01  WS-Group-Totals.
001120          03  WS-Group-Count           PIC 9(7)     COMP.
001130          03  WS-Group-Entitlement     PIC S9(9)    COMP-3.
001140          03  WS-Group-Payment         PIC S9(9)    COMP-3.
001150          03  WS-Group-Balance         PIC S9(9)    COMP-3.
001160          03  FILLER                   PIC X(4).
001170*
001180*    GRAND TOTAL ACCUMULATORS, SAME SHAPE AS THE GROUP TOTALS, KEPT
001190*    AS A SEPARATE 01 (NOT A REDEFINES) SO A GROUP RESET AT EACH
001200*    BREAK DOES NOT TOUCH THEM.
001210      01  WS-Grand-Totals.
001220          03  WS-Grand-Count           PIC 9(7)     COMP  VALUE ZERO.
001230          03  WS-Grand-Entitlement     PIC S9(9)    COMP-3 VALUE ZERO.
001240          03  WS-Grand-Payment         PIC S9(9)    COMP-3 VALUE ZERO.
001250          03  WS-Grand-Balance         PIC S9(9)    COMP-3 VALUE ZERO.
001260          03  FILLER                   PIC X(4).
001270*
001280*    COLUMNS 1-9 NINO, 11-22 EVENT-TYPE, 24-32 ENTITLEMENT-PENCE,
001290*    34-42 PAYMENT-PENCE, 44-52 BALANCE-PENCE - EXACT SPACING KEPT
001300*    SO A COLUMN RULER LAID OVER THE LISTING LINES UP EVERY TIME.
001310      01  WS-Report-Line.
001320          03  WS-RL-Nino               PIC X(9).
001330          03  FILLER                   PIC X.
001340          03  WS-RL-Event-Type         PIC X(12).
001350          03  FILLER                   PIC X.
001360          03  WS-RL-Entitlement        PIC ZZZZZZZ9-.
001370          03  FILLER                   PIC X.
001380          03  WS-RL-Payment            PIC ZZZZZZZ9-.
001390          03  FILLER                   PIC X.
001400          03  WS-RL-Balance            PIC ZZZZZZZ9-.
001410*
001420      01  WS-Total-Line.
001430          03  FILLER                   PIC X(6)  VALUE "TOTAL ".
001440          03  WS-TL-Event-Type         PIC X(12).
001450          03  FILLER                   PIC X(7)  VALUE " COUNT ".
001460          03  WS-TL-Count              PIC ZZZZ9.
001470          03  FILLER                   PIC X(13) VALUE " ENTITLEMENT ".
001480          03  WS-TL-Entitlement        PIC ZZZZZZZ9-.
001490          03  FILLER                   PIC X(9)  VALUE " PAYMENT ".
001500          03  WS-TL-Payment            PIC ZZZZZZZ9-.
001510*
001520*    FLAT VIEWS OF THE TWO PRINT LINES - USED WHEN THE LINE NEEDS
001530*    CLEARING OR DUMPING WHOLE RATHER THAN FIELD BY FIELD.
001540      01  WS-Report-Line-X  REDEFINES WS-Report-Line
001550                                PIC X(52).
001560      01  WS-Total-Line-X   REDEFINES WS-Total-Line
001570                                PIC X(70).
001580*
001590*    FILE-STATUS MESSAGE TABLE, SAME IDIOM AS THE REST OF THE SUITE -
001600*    SEE HSCLM010/HSCYC010 FOR THE FULL SET, ONLY THE FIRST TWO ARE
001610*    EVER ACTUALLY HIT BY THIS RUN (SUCCESSFUL / END OF FILE).
001620      01  WS-FS-Message-Table.
001630          03  FILLER   PIC X(20)  VALUE "SUCCESSFUL COMPLETE ".
001640          03  FILLER   PIC X(20)  VALUE "END OF FILE         ".
001650      01  WS-FS-Msg-Redefined  REDEFINES WS-FS-Message-Table.
001660          03  WS-FS-Message      PIC X(20)  OCCURS 2 TIMES.
001670*
001680      LINKAGE SECTION.
001690*
001700      COPY "HSCALL.COB".
001710*
001720  PROCEDURE DIVISION USING HS-Calling-Data.
001730*================================
001740*
001750  CC000-MAIN SECTION.
001760*
001770      MOVE     ZERO  TO  WS-Rec-Cnt  WS-Group-Cnt  WS-Line-Cnt.
001780      MOVE     ZERO  TO  HS-Term-Code.
001790      PERFORM  CC010-OPEN-FILES      THRU  CC010-EXIT.
001800      PERFORM  CC020-REPORT-EVENTS   THRU  CC020-EXIT
001810               UNTIL  WS-No-More-Events.
001820      PERFORM  CC050-GRAND-TOTAL     THRU  CC050-EXIT.
001830      PERFORM  CC080-CLOSE-FILES     THRU  CC080-EXIT.
001840      GOBACK.
001850*
001860  CC000-EXIT.
001870      EXIT     SECTION.
001880*
001890  CC010-OPEN-FILES SECTION.
001900*
001910      OPEN     INPUT   AUDIT-WORK.
001920      OPEN     OUTPUT  AUDIT-REPORT-OUT.
001930      MOVE     ZERO    TO  WS-Group-Totals.
001940*
001950  CC010-EXIT.
001960      EXIT     SECTION.
001970*
001980*    ONE AUDIT RECORD AT A TIME.  AUDIT-WORK IS ASSUMED PRESENTED IN
001990*    EVENT-TYPE ORDER (SORTED AHEAD OF THIS RUN BY THE JCL, SAME AS
002000*    THE OLD FCMOV010 STEP) SO A SIMPLE PRIOR-KEY COMPARE IS ENOUGH
002010*    TO DRIVE THE CONTROL BREAK - NO SORT VERB NEEDED IN THIS RUN.
002020  CC020-REPORT-EVENTS SECTION.
002030*
002040      READ     AUDIT-WORK
002050               AT END
002060                   MOVE  "Y"  TO  WS-Audit-Eof-Sw
002070                   GO TO CC020-EXIT.
002080      IF       NOT WS-Audit-Ok
002090               GO TO CC020-EXIT.
002100      ADD      1  TO  WS-Rec-Cnt.
002110*
002120      IF       NOT WS-First-Record
002130               IF     HSA-Event-Type NOT = WS-Prior-Event-Type
002140                      PERFORM  CC040-CONTROL-BREAK  THRU  CC040-EXIT
002150               END-IF
002160      ELSE
002170               MOVE  "N"  TO  WS-First-Record-Sw.
002180*
002190      MOVE     HSA-Event-Type   TO  WS-Prior-Event-Type.
002200      PERFORM  CC030-ACCUMULATE THRU  CC030-EXIT.
002210      PERFORM  CC035-PRINT-DETAIL  THRU  CC035-EXIT.
002220*
002230  CC020-EXIT.
002240      EXIT     SECTION.
002250*
002260  CC030-ACCUMULATE SECTION.
002270*
002280      ADD      1                     TO  WS-Group-Count.
002290      ADD      HSA-Entitlement-Pence TO  WS-Group-Entitlement.
002300      ADD      HSA-Payment-Pence     TO  WS-Group-Payment.
002310      ADD      HSA-Balance-Pence     TO  WS-Group-Balance.
002320*
002330  CC030-EXIT.
002340      EXIT     SECTION.
002350*
002360  CC035-PRINT-DETAIL SECTION.
002370*
002380      MOVE     SPACES              TO  WS-Report-Line.
002390      MOVE     HSA-Nino            TO  WS-RL-Nino.
002400      MOVE     HSA-Event-Type      TO  WS-RL-Event-Type.
002410      MOVE     HSA-Entitlement-Pence TO WS-RL-Entitlement.
002420      MOVE     HSA-Payment-Pence     TO WS-RL-Payment.
002430      MOVE     HSA-Balance-Pence     TO WS-RL-Balance.
002440      WRITE    HS-Audit-Report-Line  FROM  WS-Report-Line.
002450      ADD      1  TO  WS-Line-Cnt.
002460*
002470  CC035-EXIT.
002480      EXIT     SECTION.
002490*
002500*    PRINTS THE SUBTOTAL LINE FOR THE GROUP JUST FINISHED, ROLLS ITS
002510*    TOTALS INTO THE GRAND TOTAL, AND RESETS THE GROUP ACCUMULATORS
002520*    FOR THE EVENT TYPE ABOUT TO START.
002530  CC040-CONTROL-BREAK SECTION.
002540*
002550      MOVE     SPACES               TO  WS-Total-Line.
002560      MOVE     WS-Prior-Event-Type  TO  WS-TL-Event-Type.
002570      MOVE     WS-Group-Count       TO  WS-TL-Count.
002580      MOVE     WS-Group-Entitlement TO  WS-TL-Entitlement.
002590      MOVE     WS-Group-Payment     TO  WS-TL-Payment.
002600      WRITE    HS-Audit-Report-Line  FROM  WS-Total-Line.
002610      ADD      1  TO  WS-Line-Cnt.
002620      ADD      1  TO  WS-Group-Cnt.
002630*
002640      ADD      WS-Group-Count       TO  WS-Grand-Count.
002650      ADD      WS-Group-Entitlement TO  WS-Grand-Entitlement.
002660      ADD      WS-Group-Payment     TO  WS-Grand-Payment.
002670      ADD      WS-Group-Balance     TO  WS-Grand-Balance.
002680      MOVE     ZERO                 TO  WS-Group-Totals.
002690*
002700  CC040-EXIT.
002710      EXIT     SECTION.
002720*
002730*    FINAL BREAK FOR THE LAST GROUP ON THE FILE, THEN THE OVERALL
002740*    GRAND TOTAL LINE - SEE 9439 IN THE CHANGE LOG FOR WHY THIS RUNS
002750*    UNCONDITIONALLY RATHER THAN ONLY WHEN A NEW KEY IS SEEN.
002760  CC050-GRAND-TOTAL SECTION.
002770*
002780      IF       NOT WS-First-Record
002790               PERFORM  CC040-CONTROL-BREAK  THRU  CC040-EXIT.
002800*
002810      MOVE     SPACES               TO  WS-Total-Line.
002820      MOVE     "GRAND TOTAL "       TO  WS-TL-Event-Type.
002830      MOVE     WS-Grand-Count       TO  WS-TL-Count.
002840      MOVE     WS-Grand-Entitlement TO  WS-TL-Entitlement.
002850      MOVE     WS-Grand-Payment     TO  WS-TL-Payment.
002860      WRITE    HS-Audit-Report-Line  FROM  WS-Total-Line.
002870      ADD      1  TO  WS-Line-Cnt.
002880*
002890  CC050-EXIT.
002900      EXIT     SECTION.
002910*
002920  CC080-CLOSE-FILES SECTION.
002930*
002940      CLOSE    AUDIT-WORK.
002950      CLOSE    AUDIT-REPORT-OUT.
002960      DISPLAY  "HSAUD010 - EVENTS READ      " WS-Rec-Cnt.
002970      DISPLAY  "HSAUD010 - EVENT GROUPS     " WS-Group-Cnt.
002980      DISPLAY  "HSAUD010 - LINES PRINTED    " WS-Line-Cnt.
002990*
003000  CC080-EXIT.
003010      EXIT     SECTION.
003020 
003030 
003040 
